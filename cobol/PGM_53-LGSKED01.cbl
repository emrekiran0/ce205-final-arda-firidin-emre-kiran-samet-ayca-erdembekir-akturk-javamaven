000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.    LGSKED01.
000300  AUTHOR.        M T VILLALBA.
000400  INSTALLATION.  DEPTO DE SISTEMAS - FUERO CIVIL.
000500  DATE-WRITTEN.  1987-05-09.
000600  DATE-COMPILED.
000700  SECURITY.      NO CONFIDENCIAL.
000800*****************************************************************
000900*    RUTINA DE AGENDA DE AUDIENCIAS - CALENDARIO DISPERSO       *
001000*    ========================================================   *
001100*    MANTIENE EL CALENDARIO DE 10 ANIOS X 12 MESES X 31 DIAS    *
001200*    (COPY LGCALC) Y BUSCA EL PRIMER TURNO LIBRE Y VALIDO PARA  *
001300*    UNA AUDIENCIA, RASTREANDO ANIO, LUEGO MES, LUEGO DIA.      *
001400*                                                               *
001500*    FUNCIONES (LK-SKED-FUNCION):                               *
001600*      'I' = INICIALIZAR CALENDARIO (TODO EL GRID EN LIBRE)     *
001700*      'B' = BUSCAR EL PRIMER TURNO LIBRE Y VALIDO, RESERVARLO  *
001800*            Y DEVOLVER DIA/MES/ANIO DE AUDIENCIA               *
001900*****************************************************************
002000*    BITACORA DE CAMBIOS                                        *
002100*    -------------------------------------------------------    *
002200*    1987-05-09 MTV  ALTA DEL MIEMBRO - AGENDA DE AUDIENCIAS      CR0419  
002300*    1987-08-11 JRA  CORREGIDO ORDEN DE RASTREO (ERA MES-ANIO)    CR0436  
002320*    1989-11-04 MTV  AGREGADO COMENTARIO SOBRE ORDEN DE RASTREO   CR0470  
002340*    1992-03-27 JRA  RENUMERADAS SENTENCIAS POR MANTENIMIENTO     CR0545  
002360*    1995-10-09 MTV  REVISION GENERAL PREVIA AL CAMBIO DE SIGLO   CR0610  
002400*    1999-12-29 MTV  REVISION Y2K - ANIO BASE 2024, SIN IMPACTO   Y2K     
002500*    2003-08-14 LQP  ESTANDARIZADO A COPY LGCALC (CR 4417)        CR4417  
002600*    2009-06-03 DCH  AGREGADO CALL A LGDATE01 PARA VALIDAR        CR4901  
002700*                    LA CELDA EN VEZ DE REPETIR LA VALIDACION     CR4901  
002720*    2011-02-01 DCH  AGREGADA CLASE OFFSET-VALIDO Y UPSI-0        CR5002  
002750*    2014-07-30 NBG  AGREGADA VISTA UNICA DE LA RESPUESTA         CR5511  
002800*****************************************************************
002900
003000  ENVIRONMENT DIVISION.
003100  CONFIGURATION SECTION.
003200  SPECIAL-NAMES.
003300      C01 IS TOP-OF-FORM
003400      CLASS OFFSET-VALIDO IS '0' THRU '9'
003500      UPSI-0 IS SW-TRAZA-SKED.
003600
003700  INPUT-OUTPUT SECTION.
003800  FILE-CONTROL.
003900
004000  DATA DIVISION.
004100  FILE SECTION.
004200
004300  WORKING-STORAGE SECTION.
004400*=======================*
004500  77  FILLER          PIC X(26) VALUE '* INICIO WS  LGSKED01 *'.
004600
004700      COPY LGCALC.
004800
004900*----  AREA DE COMUNICACION CON LGDATE01  ------------------------
005000  01  WS-AREA-LGDATE01.
005100      03  WS-LGD-DIA          PIC 9(02)   VALUE ZEROS.
005200      03  WS-LGD-MES          PIC 9(02)   VALUE ZEROS.
005300      03  WS-LGD-ANIO         PIC 9(04)   VALUE ZEROS.
005400      03  WS-LGD-VALIDA       PIC X(01)   VALUE 'N'.
005500*        GRUPO REDEFINE - DIA Y MES VISTOS COMO UN SOLO CAMPO 4
005600  01  WS-AREA-LGDATE01-R REDEFINES WS-AREA-LGDATE01.
005700      03  WS-LGD-DIAMES-4     PIC 9(04).
005800      03  FILLER              PIC X(05).
005900
006000*----  SUBINDICES DE RASTREO DEL CALENDARIO  ---------------------
006100  01  WS-SUBINDICES.
006200      03  WS-SK-A             PIC 9(02)   COMP   VALUE ZEROS.
006300      03  WS-SK-M             PIC 9(02)   COMP   VALUE ZEROS.
006400      03  WS-SK-D             PIC 9(02)   COMP   VALUE ZEROS.
006500*        GRUPO REDEFINE - LOS 3 SUBINDICES COMO UN SOLO CAMPO
006600  01  WS-SUBINDICES-R REDEFINES WS-SUBINDICES.
006700      03  WS-SK-SUB-TRIO      PIC 9(06).
006800
006900*----  SWITCH DE HALLAZGO Y AREA DE RESPUESTA  -------------------
007000  77  WS-SK-ENCONTRADO        PIC X(01)   VALUE 'N'.
007100      88  WS-SK-HALLADO                   VALUE 'S'.
007200      88  WS-SK-NO-HALLADO                VALUE 'N'.
007300  01  WS-SK-RESPUESTA.
007400      03  WS-SK-RESP-DIA      PIC 9(02)   VALUE ZEROS.
007500      03  WS-SK-RESP-MES      PIC 9(02)   VALUE ZEROS.
007600      03  WS-SK-RESP-ANIO     PIC 9(04)   VALUE ZEROS.
007700      03  FILLER              PIC X(17)   VALUE SPACES.
007750*        GRUPO REDEFINE - RESPUESTA COMO UN SOLO CAMPO
007760  01  WS-SK-RESPUESTA-R REDEFINES WS-SK-RESPUESTA.
007770      03  WS-SK-RESP-TODO     PIC X(25).
007800
007900  77  FILLER          PIC X(26) VALUE '* FINAL  WS  LGSKED01 *'.
008000
008100*-----------------------------------------------------------------
008200  LINKAGE SECTION.
008300*================*
008400  01  LK-SKED-COMUNICACION.
008500      03  LK-SKED-FUNCION     PIC X(01).
008600          88  LK-SKED-INICIALIZAR        VALUE 'I'.
008700          88  LK-SKED-BUSCAR             VALUE 'B'.
008800      03  LK-SKED-DIA         PIC 9(02).
008900      03  LK-SKED-MES         PIC 9(02).
009000      03  LK-SKED-ANIO        PIC 9(04).
009100      03  LK-SKED-RESULTADO   PIC X(01).
009200          88  LK-SKED-OK                 VALUE 'S'.
009300          88  LK-SKED-LLENA              VALUE 'N'.
009400
009500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009600  PROCEDURE DIVISION USING LK-SKED-COMUNICACION.
009700
009800  MAIN-PROGRAM-I.
009900
010000      SET LK-SKED-OK TO TRUE
010100
010200      EVALUATE TRUE
010300         WHEN LK-SKED-INICIALIZAR
010400            PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
010500         WHEN LK-SKED-BUSCAR
010600            PERFORM 2000-BUSCAR-TURNO-I
010700                                     THRU 2000-BUSCAR-TURNO-F
010800         WHEN OTHER
010900            SET LK-SKED-LLENA TO TRUE
011000      END-EVALUATE
011100
011200      PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
011300
011400  MAIN-PROGRAM-F. GOBACK.
011500
011600
011700*----  FUNCION 'I' - MARCA TODO EL GRID COMO LIBRE  --------------
011800  1000-INICIO-I.
011900
012000      MOVE 1 TO WS-SK-A.
012100
012200  1010-INICIO-ANIO-LOOP.
012300
012400      IF WS-SK-A > 10 THEN
012500         GO TO 1000-INICIO-F
012600      END-IF
012700
012800      MOVE 1 TO WS-SK-M.
012900
013000  1020-INICIO-MES-LOOP.
013100
013200      IF WS-SK-M > 12 THEN
013300         ADD 1 TO WS-SK-A
013400         GO TO 1010-INICIO-ANIO-LOOP
013500      END-IF
013600
013700      MOVE 1 TO WS-SK-D.
013800
013900  1030-INICIO-DIA-LOOP.
014000
014100      IF WS-SK-D > 31 THEN
014200         ADD 1 TO WS-SK-M
014300         GO TO 1020-INICIO-MES-LOOP
014400      END-IF
014500
014600      COMPUTE LGCAL-ANIO-OFFSET (WS-SK-A, WS-SK-M, WS-SK-D)
014700              = WS-SK-A - 1
014800      MOVE WS-SK-M
014900              TO LGCAL-MES (WS-SK-A, WS-SK-M, WS-SK-D)
015000      MOVE WS-SK-D
015100              TO LGCAL-DIA (WS-SK-A, WS-SK-M, WS-SK-D)
015200      MOVE ZEROS
015300              TO LGCAL-TOMADO (WS-SK-A, WS-SK-M, WS-SK-D)
015400      ADD 1 TO WS-SK-D
015500      GO TO 1030-INICIO-DIA-LOOP.
015600
015700  1000-INICIO-F. EXIT.
015800
015900
016000*----  FUNCION 'B' - BUSCA EL PRIMER TURNO LIBRE Y VALIDO  -------
016100*    1987-08-11 JRA  CORREGIDO ORDEN DE RASTREO (ERA MES-ANIO)
016200  2000-BUSCAR-TURNO-I.
016300
016400      SET WS-SK-NO-HALLADO TO TRUE
016500      SET LK-SKED-LLENA    TO TRUE
016600      MOVE 1 TO WS-SK-A.
016700
016800  2010-BUSCAR-ANIO-LOOP.
016900
017000      IF WS-SK-A > 10 OR WS-SK-HALLADO THEN
017100         GO TO 2000-BUSCAR-TURNO-F
017200      END-IF
017300
017400      MOVE 1 TO WS-SK-M.
017500
017600  2020-BUSCAR-MES-LOOP.
017700
017800      IF WS-SK-M > 12 OR WS-SK-HALLADO THEN
017900         ADD 1 TO WS-SK-A
018000         GO TO 2010-BUSCAR-ANIO-LOOP
018100      END-IF
018200
018300      MOVE 1 TO WS-SK-D.
018400
018500  2030-BUSCAR-DIA-LOOP.
018600
018700      IF WS-SK-D > 31 OR WS-SK-HALLADO THEN
018800         ADD 1 TO WS-SK-M
018900         GO TO 2020-BUSCAR-MES-LOOP
019000      END-IF
019100
019200      IF LGCAL-TOMADO (WS-SK-A, WS-SK-M, WS-SK-D) = ZEROS THEN
019300         PERFORM 2100-VALIDAR-CELDA-I
019400                                  THRU 2100-VALIDAR-CELDA-F
019500         IF WS-LGD-VALIDA = 'S' THEN
019600            PERFORM 2200-RESERVAR-I THRU 2200-RESERVAR-F
019700            SET WS-SK-HALLADO TO TRUE
019800         END-IF
019900      END-IF
020000
020100      ADD 1 TO WS-SK-D
020200      GO TO 2030-BUSCAR-DIA-LOOP.
020300
020400  2000-BUSCAR-TURNO-F. EXIT.
020500
020600
020700*----  VALIDA LA CELDA ACTUAL LLAMANDO A LGDATE01  ---------------
020800*    2009-06-03 DCH  SE DELEGA LA VALIDACION EN VEZ DE REPETIRLA
020900  2100-VALIDAR-CELDA-I.
021000
021100      MOVE WS-SK-D          TO WS-LGD-DIA
021200      MOVE WS-SK-M          TO WS-LGD-MES
021300      COMPUTE WS-LGD-ANIO = 2024 + (WS-SK-A - 1)
021400      MOVE 'N'              TO WS-LGD-VALIDA
021500
021600      CALL 'LGDATE01' USING WS-AREA-LGDATE01.
021800
021900  2100-VALIDAR-CELDA-F. EXIT.
022000
022100
022200*----  MARCA LA CELDA ENCONTRADA COMO RESERVADA  -----------------
022300  2200-RESERVAR-I.
022400
022500      MOVE 1 TO LGCAL-TOMADO (WS-SK-A, WS-SK-M, WS-SK-D)
022600      MOVE WS-SK-D          TO WS-SK-RESP-DIA
022700      MOVE WS-SK-M          TO WS-SK-RESP-MES
022800      COMPUTE WS-SK-RESP-ANIO = 2024 + (WS-SK-A - 1)
022900      MOVE WS-SK-RESP-DIA   TO LK-SKED-DIA
023000      MOVE WS-SK-RESP-MES   TO LK-SKED-MES
023100      MOVE WS-SK-RESP-ANIO  TO LK-SKED-ANIO
023200      SET LK-SKED-OK        TO TRUE.
023300
023400  2200-RESERVAR-F. EXIT.
023500
023600
023700*----  CUERPO FINAL - TRAZA OPCIONAL (UPSI-0)  -------------------
023800  9999-FINAL-I.
023900
024000      IF SW-TRAZA-SKED THEN
024100         DISPLAY 'LGSKED01 - FUNCION   : ' LK-SKED-FUNCION
024200         DISPLAY 'LGSKED01 - RESULTADO : ' LK-SKED-RESULTADO
024300         DISPLAY 'LGSKED01 - DIA/MES/ANIO DEVUELTO: '
024400                  LK-SKED-DIA '/' LK-SKED-MES '/' LK-SKED-ANIO
024500      END-IF.
024600
024700  9999-FINAL-F. EXIT.
