000100   IDENTIFICATION DIVISION.
000200   PROGRAM-ID.    LGCASE01.
000300   AUTHOR.        J R AMARILLA.
000400   INSTALLATION.  DEPTO DE SISTEMAS - FUERO CIVIL.
000500   DATE-WRITTEN.  1987-04-06.
000600   DATE-COMPILED.
000700   SECURITY.      NO CONFIDENCIAL.
000800*****************************************************************
000900*         PROGRAMA PRINCIPAL - ALTA DE CASOS (LGCASE01)         *
001000*     =====================================================     *
001100*    - LEE PEDIDOS DE ALTA DE CASO (LGR-xxx, COPY LGREQC)
001200*      DESDE ENTRADA (DDENTRA), UNO POR REGISTRO
001300*    - GENERA UN ID DE CASO 100-999 (RUTINA LCG PROPIA, NO
001400*      SE USA RANDOM DEL COMPILADOR) Y LO INSERTA DE PRUEBA
001500*      EN LA TABLA HASH (PGM_51-LGHASH01) SEGUN LA
001600*      ESTRATEGIA PEDIDA, REINTENTANDO HASTA 1000 VECES
001700*    - VALIDA LA FECHA DE PRESENTACION (PGM_52-LGDATE01)
001800*    - BUSCA TURNO DE AUDIENCIA EN EL CALENDARIO DISPERSO
001900*      (PGM_53-LGSKED01)
002000*    - GRABA LA CARATULA DEFINITIVA (LGC-xxx, COPY LGCASEC)
002100*      EN CASES-LOG (DDCASLOG, AGREGADO AL FINAL DEL ARCHIVO)
002200*    - CONFIRMA LA INSERCION DEFINITIVA DEL ID EN LA TABLA
002300*      HASH (SIEMPRE POR LINEAL, PGM_51-LGHASH01 FUNCION C)
002400*****************************************************************
002500*    BITACORA DE CAMBIOS
002600*    -------------------------------------------------------
002700*    1987-04-06 JRA  ALTA DEL MIEMBRO - ALTA DE CASOS CIVILES     CR0417  
002800*    1987-05-02 JRA  AGREGADA LLAMADA A LGHASH01                  CR0418  
002900*    1987-05-09 JRA  AGREGADA LLAMADA A LGSKED01                  CR0419  
003000*    1987-06-18 JRA  SOPORTE DOBLE HASH EN LA ESTRATEGIA          CR0425  
003100*    1987-09-13 MTV  CORREGIDO TOPE DE REINTENTOS A 1000          CR0433  
003200*    1988-03-11 MTV  AGREGADO DISPLAY DE CONFIRMACION POR CASO    CR0458  
003300*    1999-12-29 MTV  REVISION Y2K - ANIO DE AUDIENCIA A 4         Y2K     
003400*                    POSICIONES, SIN IMPACTO EN LA LOGICA         Y2K     
003500*    2003-08-14 LQP  ESTANDARIZADO A COPY LGREQC/LGCASEC          CR4417  
003600*    2009-06-03 DCH  LLAMADA A LGHASH01 FUNCION C PARA EL         CR4901  
003700*                    COMMIT DEFINITIVO (ANTES IMPLICITO)          CR4901  
003800*    2011-02-01 DCH  AGREGADA CLASE ESTRATEGIA-VALIDA Y UPSI-0    CR5002  
003900*    2014-07-30 NBG  CONTADOR DE CASOS RECHAZADOS EN EL FINAL     CR5511  
003920*    2016-03-22 SLR  LIMPIA LA TABLA HASH EN CADA PEDIDO, NO SOLO CR5733  
003940*                    UNA VEZ AL INICIO (FIEL AL ORIGEN)           CR5733  
004000*****************************************************************
004100
004200   ENVIRONMENT DIVISION.
004300   CONFIGURATION SECTION.
004400   SPECIAL-NAMES.
004500       C01 IS TOP-OF-FORM
004600       CLASS ESTRATEGIA-VALIDA  IS '1' THRU '4'
004700       UPSI-0 IS SW-TRAZA-CASO.
004800
004900   INPUT-OUTPUT SECTION.
005000   FILE-CONTROL.
005100       SELECT ENTRADA  ASSIGN DDENTRA
005200       FILE STATUS IS FS-ENT.
005300
005400       SELECT CASES-LOG ASSIGN DDCASLOG
005500       FILE STATUS IS FS-LOG.
005600
005700   DATA DIVISION.
005800   FILE SECTION.
005900
006000   FD  ENTRADA
006100       BLOCK CONTAINS 0 RECORDS
006200       RECORDING MODE IS F.
006300   01  REG-ENTRADA             PIC X(146).
006400
006500   FD  CASES-LOG
006600       BLOCK CONTAINS 0 RECORDS
006700       RECORDING MODE IS F.
006800   01  REG-CASLOG              PIC X(169).
006900
007000   WORKING-STORAGE SECTION.
007100*=======================*
007200   77  FILLER          PIC X(26) VALUE '* INICIO WS *'.
007300
007400*----  ARCHIVOS  ------------------------------------------------
007500   77  FS-ENT                  PIC XX      VALUE SPACES.
007600   77  FS-LOG                  PIC XX      VALUE SPACES.
007700   77  WS-STATUS-FIN           PIC X       VALUE 'N'.
007800       88  WS-FIN-LECTURA                  VALUE 'Y'.
007900       88  WS-NO-FIN-LECTURA               VALUE 'N'.
008000
008100*----  PEDIDO DE ALTA RECIBIDO (COPY LGREQC) ---------------------
008200       COPY LGREQC.
008300
008400*----  CARATULA DEFINITIVA DEL CASO (COPY LGCASEC) ---------------
008500       COPY LGCASEC.
008600
008700*----  AREA DE COMUNICACION CON PGM_51-LGHASH01  -----------------
008800   01  WS-HASH-COMUNICACION.
008900       03  WS-HASH-FUNCION     PIC X(01)   VALUE SPACES.
009000           88  WS-HASH-INICIALIZAR         VALUE 'I'.
009100           88  WS-HASH-INTENTAR            VALUE 'T'.
009200           88  WS-HASH-CONFIRMAR           VALUE 'C'.
009300       03  WS-HASH-ESTRATEGIA  PIC 9(01)   VALUE ZEROS.
009400       03  WS-HASH-CASE-ID     PIC 9(03)   VALUE ZEROS.
009500       03  WS-HASH-POSICION    PIC 9(05)   VALUE ZEROS.
009600       03  WS-HASH-RESULTADO   PIC X(01)   VALUE SPACES.
009700           88  WS-HASH-OK                  VALUE 'S'.
009800           88  WS-HASH-LLENA               VALUE 'N'.
009900*        GRUPO REDEFINE - AREA HASH VISTA COMO UN SOLO CAMPO
010000   01  WS-HASH-COMUNICACION-R REDEFINES WS-HASH-COMUNICACION.
010100       03  WS-HASH-TODO        PIC X(11).
010200
010300*----  AREA DE COMUNICACION CON PGM_53-LGSKED01  -----------------
010400   01  WS-SKED-COMUNICACION.
010500       03  WS-SKED-FUNCION     PIC X(01)   VALUE SPACES.
010600           88  WS-SKED-INICIALIZAR         VALUE 'I'.
010700           88  WS-SKED-BUSCAR              VALUE 'B'.
010800       03  WS-SKED-DIA         PIC 9(02)   VALUE ZEROS.
010900       03  WS-SKED-MES         PIC 9(02)   VALUE ZEROS.
011000       03  WS-SKED-ANIO        PIC 9(04)   VALUE ZEROS.
011100       03  WS-SKED-RESULTADO   PIC X(01)   VALUE SPACES.
011200           88  WS-SKED-OK                  VALUE 'S'.
011300           88  WS-SKED-LLENA               VALUE 'N'.
011400*        GRUPO REDEFINE - AREA TURNO VISTA COMO UN SOLO CAMPO
011500   01  WS-SKED-COMUNICACION-R REDEFINES WS-SKED-COMUNICACION.
011600       03  WS-SKED-TODO        PIC X(10).
011700
011800*----  AREA DE COMUNICACION CON PGM_52-LGDATE01  -----------------
011900   01  WS-FECHA-COMUNICACION.
012000       03  WS-FCA-DIA          PIC 9(02)   VALUE ZEROS.
012100       03  WS-FCA-MES          PIC 9(02)   VALUE ZEROS.
012200       03  WS-FCA-ANIO         PIC 9(04)   VALUE ZEROS.
012300       03  WS-FCA-VALIDA       PIC X(01)   VALUE SPACES.
012400           88  WS-FCA-OK                   VALUE 'S'.
012500           88  WS-FCA-NO-OK                VALUE 'N'.
012600*        GRUPO REDEFINE - AREA FECHA VISTA COMO UN SOLO CAMPO
012700   01  WS-FECHA-COMUNICACION-R REDEFINES WS-FECHA-COMUNICACION.
012800       03  WS-FCA-TODO         PIC X(09).
012900
013000*----  GENERADOR PROPIO DE ID DE CASO (NO ES RANDOM DEL COBOL) ---
013100*    METODO CONGRUENCIAL LINEAL: SEMILLA(N+1) = SEMILLA(N)*31+17
013200*    DIVIDIDO LG-LCG-MODULO, LUEGO RECORTADO A 100-999 POR RESTO
013300   77  LG-LCG-SEMILLA          PIC 9(09) COMP VALUE 7919.
013400   77  LG-LCG-MULTIPLICADOR    PIC 9(09) COMP VALUE 31.
013500   77  LG-LCG-INCREMENTO       PIC 9(09) COMP VALUE 17.
013600   77  LG-LCG-MODULO           PIC 9(09) COMP VALUE 999983.
013700   77  WS-LCG-COCIENTE         PIC 9(09) COMP VALUE ZEROS.
013800   77  WS-LCG-OFFSET           PIC 9(03) COMP VALUE ZEROS.
013900
014000*----  CONTADORES Y TOPES DEL REGISTRO DE ALTAS  -----------------
014100   77  LG-MAX-INTENTOS         PIC 9(04) COMP VALUE 1000.
014200   77  WS-CANT-INTENTOS        PIC 9(04) COMP VALUE ZEROS.
014300   77  WS-CANT-LEIDOS          PIC 9(05) COMP VALUE ZEROS.
014400   77  WS-CANT-REGISTRADOS     PIC 9(05) COMP VALUE ZEROS.
014500   77  WS-CANT-RECHAZADOS      PIC 9(05) COMP VALUE ZEROS.
014600   77  WS-STATUS-ID            PIC X(01) VALUE 'N'.
014700       88  WS-ID-ASIGNADO                VALUE 'S'.
014800       88  WS-ID-NO-ASIGNADO             VALUE 'N'.
014900   77  WS-CANT-LEIDOS-PRINT     PIC ZZZZ9 VALUE ZEROS.
015000   77  WS-CANT-REG-PRINT        PIC ZZZZ9 VALUE ZEROS.
015100   77  WS-CANT-RECH-PRINT       PIC ZZZZ9 VALUE ZEROS.
015200
015300   77  FILLER          PIC X(26) VALUE '* FINAL  WS *'.
015400
015500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015600   PROCEDURE DIVISION.
015700
015800   MAIN-PROGRAM-INICIO.
015900
016000       PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
016100       PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
016200                              UNTIL WS-FIN-LECTURA.
016300       PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
016400
016500   MAIN-PROGRAM-FINAL. GOBACK.
016600
016700
016800*---------------------------------------------------------------
016900*    1987-05-02 JRA  ABRE ARCHIVOS Y LIMPIA LA TABLA HASH
017000   1000-INICIO-I.
017100
017200       SET WS-NO-FIN-LECTURA TO TRUE.
017300
017400       OPEN INPUT  ENTRADA.
017500       IF FS-ENT IS NOT EQUAL '00' THEN
017600          DISPLAY '* ERROR EN OPEN ENTRADA INICIO = ' FS-ENT
017700          SET  WS-FIN-LECTURA TO TRUE
017800       END-IF.
017900
018000       OPEN EXTEND CASES-LOG.
018100       IF FS-LOG IS NOT EQUAL '00' THEN
018200          DISPLAY '* ERROR EN OPEN CASES-LOG INICIO = ' FS-LOG
018300          SET  WS-FIN-LECTURA TO TRUE
018400       END-IF.
018500
018600       SET WS-HASH-INICIALIZAR TO TRUE
018700       CALL 'LGHASH01' USING WS-HASH-COMUNICACION
018800
018900       SET WS-SKED-INICIALIZAR TO TRUE
019000       CALL 'LGSKED01' USING WS-SKED-COMUNICACION
019100
019200       PERFORM 2700-LEER-I THRU 2700-LEER-F.
019300
019400   1000-INICIO-F. EXIT.
019500
019600
019700*---------------------------------------------------------------
019800*    1987-04-06 JRA  PROCESA UN PEDIDO DE ALTA DE CASO
019900   2000-PROCESO-I.
020000
020100       SET WS-ID-NO-ASIGNADO TO TRUE
020200       PERFORM 2100-REGISTRAR-ID-I THRU 2100-REGISTRAR-ID-F.
020300
020400       IF WS-ID-ASIGNADO THEN
020500          PERFORM 2200-VALIDAR-FECHA-I THRU 2200-VALIDAR-FECHA-F
020600          IF WS-FCA-OK THEN
020700             PERFORM 2300-AGENDAR-I THRU 2300-AGENDAR-F
020800             IF WS-SKED-OK THEN
020900                PERFORM 2400-GRABAR-CASO-I THRU 2400-GRABAR-CASO-F
021000                PERFORM 2500-COMMIT-HASH-I THRU 2500-COMMIT-HASH-F
021100                PERFORM 2600-CONFIRMAR-I   THRU 2600-CONFIRMAR-F
021200                ADD 1 TO WS-CANT-REGISTRADOS
021300             ELSE
021400                DISPLAY '* CASO RECHAZADO - SIN TURNO DISPONIBLE'
021500                ADD 1 TO WS-CANT-RECHAZADOS
021600             END-IF
021700          ELSE
021800             DISPLAY '* CASO RECHAZADO - FECHA DE PRESENTACION'
021900                      ' INVALIDA'
022000             ADD 1 TO WS-CANT-RECHAZADOS
022100          END-IF
022200       ELSE
022300          DISPLAY '* CASO RECHAZADO - TABLA HASH LLENA TRAS '
022400                   LG-MAX-INTENTOS ' INTENTOS'
022500          ADD 1 TO WS-CANT-RECHAZADOS
022600       END-IF.
022700
022800       PERFORM 2700-LEER-I THRU 2700-LEER-F.
022900
023000   2000-PROCESO-F. EXIT.
023100
023200
023300*---------------------------------------------------------------
023400*    1987-05-02 JRA  GENERA CANDIDATO Y LO INTENTA INSERTAR
023500*    1987-09-13 MTV  CORREGIDO TOPE DE REINTENTOS A 1000 (CR0433)
023520*    2016-03-22 SLR  LIMPIA LA TABLA HASH EN CADA LLAMADA (CR5733)
023600   2100-REGISTRAR-ID-I.
023620
023640       SET WS-HASH-INICIALIZAR TO TRUE
023660       CALL 'LGHASH01' USING WS-HASH-COMUNICACION
023700
023800       MOVE ZEROS TO WS-CANT-INTENTOS
023900       MOVE LGR-ESTRATEGIA TO WS-HASH-ESTRATEGIA.
024000
024100   2110-REGISTRAR-ID-LOOP.
024200
024300       ADD 1 TO WS-CANT-INTENTOS
024400       PERFORM 2150-GENERAR-CANDIDATO-I
024500          THRU 2150-GENERAR-CANDIDATO-F
024600
024700       SET WS-HASH-INTENTAR TO TRUE
024800       CALL 'LGHASH01' USING WS-HASH-COMUNICACION
024900
025000       IF WS-HASH-OK THEN
025100          SET WS-ID-ASIGNADO TO TRUE
025200          MOVE WS-HASH-CASE-ID TO LGC-CASE-ID
025300       ELSE
025400          IF WS-CANT-INTENTOS < LG-MAX-INTENTOS THEN
025500             GO TO 2110-REGISTRAR-ID-LOOP
025600          END-IF
025700       END-IF.
025800
025900   2100-REGISTRAR-ID-F. EXIT.
026000
026100
026200*---------------------------------------------------------------
026300*    1987-05-02 JRA  CONGRUENCIAL LINEAL PROPIO, SIN RANDOM COBOL
026400   2150-GENERAR-CANDIDATO-I.
026500
026600       COMPUTE LG-LCG-SEMILLA = (LG-LCG-SEMILLA *
026700          LG-LCG-MULTIPLICADOR) + LG-LCG-INCREMENTO
026800       DIVIDE LG-LCG-SEMILLA BY LG-LCG-MODULO
026900          GIVING WS-LCG-COCIENTE REMAINDER LG-LCG-SEMILLA
027000       DIVIDE LG-LCG-SEMILLA BY 900
027100          GIVING WS-LCG-COCIENTE REMAINDER WS-LCG-OFFSET
027200       COMPUTE WS-HASH-CASE-ID = 100 + WS-LCG-OFFSET.
027300
027400   2150-GENERAR-CANDIDATO-F. EXIT.
027500
027600
027700*---------------------------------------------------------------
027800*    2003-08-14 LQP  VALIDA LA FECHA DE PRESENTACION (CR 4417)
027900   2200-VALIDAR-FECHA-I.
028000
028100       MOVE LGR-FILING-DAY   TO WS-FCA-DIA
028200       MOVE LGR-FILING-MONTH TO WS-FCA-MES
028300       MOVE LGR-FILING-YEAR  TO WS-FCA-ANIO
028400       CALL 'LGDATE01' USING WS-FECHA-COMUNICACION.
028500
028600   2200-VALIDAR-FECHA-F. EXIT.
028700
028800
028900*---------------------------------------------------------------
029000*    1987-05-09 JRA  BUSCA EL PROXIMO TURNO LIBRE DE AUDIENCIA
029100   2300-AGENDAR-I.
029200
029300       SET WS-SKED-BUSCAR TO TRUE
029400       CALL 'LGSKED01' USING WS-SKED-COMUNICACION.
029500
029600   2300-AGENDAR-F. EXIT.
029700
029800
029900*---------------------------------------------------------------
030000*    1987-04-06 JRA  ARMA LA CARATULA DEFINITIVA Y LA GRABA
030100*    2003-08-14 LQP  USA LAS REDEFINICIONES DE FECHA (CR 4417)
030200   2400-GRABAR-CASO-I.
030300
030400       MOVE LGR-CASE-TITLE    TO LGC-CASE-TITLE
030500       MOVE LGR-CASE-TYPE     TO LGC-CASE-TYPE
030600       MOVE LGR-PLAINTIFF     TO LGC-PLAINTIFF
030700       MOVE LGR-DEFENDANT     TO LGC-DEFENDANT
030800       MOVE LGR-FILING-DAY    TO LGC-FILING-DAY
030900       MOVE LGR-FILING-MONTH  TO LGC-FILING-MONTH
031000       MOVE LGR-FILING-YEAR   TO LGC-FILING-YEAR
031100       MOVE WS-SKED-DIA       TO LGC-HEARING-DAY
031200       MOVE WS-SKED-MES       TO LGC-HEARING-MONTH
031300       MOVE WS-SKED-ANIO      TO LGC-HEARING-YEAR
031400
031500       MOVE LGC-FILING-DAY    TO LGC-FCASO-DIA-T
031600       MOVE LGC-FILING-MONTH  TO LGC-FCASO-MES-T
031700       MOVE LGC-FILING-YEAR   TO LGC-FCASO-ANIO-T
031800
031900       WRITE REG-CASLOG FROM LG-CASE-RECORD
032000       IF FS-LOG IS NOT EQUAL '00' THEN
032100          DISPLAY '* ERROR EN WRITE CASES-LOG = ' FS-LOG
032200       END-IF.
032300
032400   2400-GRABAR-CASO-F. EXIT.
032500
032600
032700*---------------------------------------------------------------
032800*    2009-06-03 DCH  COMMIT DEFINITIVO EN LA TABLA HASH (CR4901)
032900   2500-COMMIT-HASH-I.
033000
033100       SET WS-HASH-CONFIRMAR TO TRUE
033200       CALL 'LGHASH01' USING WS-HASH-COMUNICACION.
033300
033400   2500-COMMIT-HASH-F. EXIT.
033500
033600
033700*---------------------------------------------------------------
033800*    1988-03-11 MTV  CONFIRMACION DEL CASO REGISTRADO (CR0458)
033900   2600-CONFIRMAR-I.
034000
034100       DISPLAY 'CASO ' LGC-CASE-ID ' REGISTRADO EN INDICE '
034200                WS-HASH-POSICION
034300       DISPLAY '  AUDIENCIA FIJADA PARA ' WS-SKED-DIA '/'
034400                WS-SKED-MES '/' WS-SKED-ANIO
034450
034460       IF SW-TRAZA-CASO THEN
034470          DISPLAY '  INTENTOS DE ID USADOS  : ' WS-CANT-INTENTOS
034480          DISPLAY '  ESTRATEGIA SOLICITADA  : ' LGR-ESTRATEGIA
034490       END-IF.
034500
034600   2600-CONFIRMAR-F. EXIT.
034700
034800
034900*---------------------------------------------------------------
035000   2700-LEER-I.
035100
035200       READ ENTRADA INTO LG-CASE-REQUEST
035300       EVALUATE FS-ENT
035400          WHEN '00'
035500             ADD 1 TO WS-CANT-LEIDOS
035600          WHEN '10'
035700             SET WS-FIN-LECTURA TO TRUE
035800          WHEN OTHER
035900             DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENT
036000             SET WS-FIN-LECTURA TO TRUE
036100       END-EVALUATE.
036200
036300   2700-LEER-F. EXIT.
036400
036500
036600*---------------------------------------------------------------
036700*    2014-07-30 NBG  TOTALES FINALES Y CIERRE DE ARCHIVOS
036800   9999-FINAL-I.
036900
037000       MOVE WS-CANT-LEIDOS      TO WS-CANT-LEIDOS-PRINT
037100       MOVE WS-CANT-REGISTRADOS TO WS-CANT-REG-PRINT
037200       MOVE WS-CANT-RECHAZADOS  TO WS-CANT-RECH-PRINT
037300       DISPLAY '**********************************************'
037400       DISPLAY 'TOTAL PEDIDOS LEIDOS      = ' WS-CANT-LEIDOS-PRINT
037500       DISPLAY 'TOTAL CASOS REGISTRADOS   = ' WS-CANT-REG-PRINT
037600       DISPLAY 'TOTAL CASOS RECHAZADOS    = ' WS-CANT-RECH-PRINT
037700
037800       CLOSE ENTRADA
037900       IF FS-ENT IS NOT EQUAL '00' THEN
038000          DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT
038100       END-IF
038200
038300       CLOSE CASES-LOG
038400       IF FS-LOG IS NOT EQUAL '00' THEN
038500          DISPLAY '* ERROR EN CLOSE CASES-LOG = ' FS-LOG
038600       END-IF.
038700
038800   9999-FINAL-F. EXIT.
