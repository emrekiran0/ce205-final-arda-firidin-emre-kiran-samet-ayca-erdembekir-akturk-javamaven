000100*****************************************************************
000200     COPY LGREQC
000300     LAYOUT  PEDIDO DE ALTA DE CASO (CASE-REQUESTS)
000400     REEMPLAZA LOS PROMPTS INTERACTIVOS DEL PROGRAMA ORIGINAL
000500     LARGO REGISTRO = 146 BYTES
000600*****************************************************************
000700* JRA 1998-04-06  ALTA DEL MIEMBRO                                CR0417  
000800* LQP 2003-08-14  AGREGADO LGR-ESTRATEGIA (CR 4417)               CR4417  
000900*****************************************************************
001000  01  LG-CASE-REQUEST.
001100*        POSICION RELATIVA (001:040) CARATULA / TITULO DEL CASO
001200      03  LGR-CASE-TITLE          PIC X(40)   VALUE SPACES.
001300*        POSICION RELATIVA (041:020) TIPO DE CASO
001400      03  LGR-CASE-TYPE           PIC X(20)   VALUE SPACES.
001500*        POSICION RELATIVA (061:030) NOMBRE DEL DEMANDANTE
001600      03  LGR-PLAINTIFF           PIC X(30)   VALUE SPACES.
001700*        POSICION RELATIVA (091:030) NOMBRE DEL DEMANDADO
001800      03  LGR-DEFENDANT           PIC X(30)   VALUE SPACES.
001900*        POSICION RELATIVA (121:002) DIA DE PRESENTACION
002000      03  LGR-FILING-DAY          PIC 9(02)   VALUE ZEROS.
002100*        POSICION RELATIVA (123:002) MES DE PRESENTACION
002200      03  LGR-FILING-MONTH        PIC 9(02)   VALUE ZEROS.
002300*        POSICION RELATIVA (125:004) ANIO DE PRESENTACION
002400      03  LGR-FILING-YEAR         PIC 9(04)   VALUE ZEROS.
002500*        GRUPO REDEFINE - FECHA DE PRESENTACION COMO UN CAMPO
002600      03  LGR-FILING-FECHA-8  REDEFINES LGR-FILING-DAY
002700                                  PIC 9(08).
002800*        POSICION RELATIVA (129:001) ESTRATEGIA DE COLISION
002900*        1=CUADRATICA 2=PROGRESIVA 3=LINEAL 4=DOBLE HASH
003000*        CUALQUIER OTRO VALOR SE TOMA COMO CUADRATICA (DEFAULT)
003100      03  LGR-ESTRATEGIA          PIC 9(01)   VALUE ZEROS.
003200*        GRUPO REDEFINE - ESTRATEGIA VISTA COMO ALFANUMERICO
003300      03  LGR-ESTRATEGIA-X REDEFINES LGR-ESTRATEGIA PIC X(01).
003400*        RESERVA PARA USO FUTURO - NO USAR SIN PASAR POR CAB.
003500      03  FILLER                  PIC X(17)   VALUE SPACES.
003600*****************************************************************
