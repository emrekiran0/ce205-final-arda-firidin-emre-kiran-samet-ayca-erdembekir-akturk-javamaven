000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.    LGHASH01.
000300  AUTHOR.        J R AMARILLA.
000400  INSTALLATION.  DEPTO DE SISTEMAS - FUERO CIVIL.
000500  DATE-WRITTEN.  1987-05-02.
000600  DATE-COMPILED.
000700  SECURITY.      NO CONFIDENCIAL.
000800*****************************************************************
000900*    RUTINA DE TABLA HASH Y RESOLUCION DE COLISIONES             *
001000*    =======================================================     *
001100*    MANTIENE LA TABLA DE 10000 CASILLAS (COPY LGHASHC) QUE      *
001200*    EVITA DAR DE ALTA DOS VECES EL MISMO NRO DE CASO.           *
001300*
001400*    FUNCIONES (LK-HASH-FUNCION):                                *
001500*      'I' = INICIALIZAR TABLA (TODAS LAS CASILLAS EN -1)        *
001600*      'T' = INTENTO DE ALTA SEGUN ESTRATEGIA ELEGIDA POR
001700*            OPERADOR (1 CUADRATICA 2 PROGRESIVA 3 LINEAL        *
001800*            4 DOBLE HASH - CUALQUIER OTRO VALOR = CUADRATICA)   *
001900*      'C' = ALTA DEFINITIVA (COMMIT) - SIEMPRE LINEAL SIMPLE    *
002000*            SIN IMPORTAR QUE ESTRATEGIA SE USO EN EL INTENTO    *
002100*            (ASI LO HACE EL PROGRAMA ORIGEN - QUEDA DUPLICADO)  *
002200*****************************************************************
002300*    BITACORA DE CAMBIOS                                        *
002400*    -------------------------------------------------------    *
002500*    1987-05-02 JRA  ALTA DEL MIEMBRO - TABLA DE CASOS            CR0418  
002600*    1987-06-18 JRA  AGREGADA ESTRATEGIA DOBLE HASH               CR0425  
002700*    1987-09-30 JRA  CORREGIDO SEGUNDO HASH (FALTABA EL 7 -)      CR0441  
002720*    1988-02-15 JRA  AJUSTADO MENSAJE DE TABLA LLENA EN TRAZA     CR0444  
002740*    1991-07-09 MTV  RENUMERADAS SENTENCIAS POR MANTENIMIENTO     CR0512  
002760*    1994-04-21 MTV  AGREGADO COMENTARIO DE ADVERTENCIA EN C      CR0588  
002800*    1999-12-29 MTV  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS    Y2K     
002900*    2003-08-14 LQP  ESTANDARIZADO A COPY LGHASHC (CR 4417)       CR4417  
003000*    2009-06-03 DCH  AGREGADO CONTADOR DE CASILLAS OCUPADAS       CR4901  
003020*    2011-02-01 DCH  AGREGADA CLASE ESTRATEGIA-VALIDA Y UPSI-0    CR5002  
003040*    2014-07-30 NBG  REVISADA TRAZA UPSI-0, SIN CAMBIOS LOGICOS   CR5511  
003100*****************************************************************
003200
003300  ENVIRONMENT DIVISION.
003400  CONFIGURATION SECTION.
003500  SPECIAL-NAMES.
003600      C01 IS TOP-OF-FORM
003700      CLASS ESTRATEGIA-VALIDA IS '1' THRU '4'
003800      UPSI-0 IS SW-TRAZA-HASH.
003900
004000  INPUT-OUTPUT SECTION.
004100  FILE-CONTROL.
004200
004300  DATA DIVISION.
004400  FILE SECTION.
004500
004600  WORKING-STORAGE SECTION.
004700*=======================*
004800  77  FILLER          PIC X(26) VALUE '* INICIO WS  LGHASH01 *'.
004900
005000      COPY LGHASHC.
005100
005200*----  CONSTANTES DEL ALGORITMO  ---------------------------------
005300  77  LG-TABLE-SIZE           PIC 9(05)   COMP   VALUE 10000.
005400  77  LG-SLOT-LIBRE           PIC S9(05)         VALUE -1.
005500
005600*----  AREA DE CALCULO DE HASH  ----------------------------------
005700  01  WS-HASH-CALCULO.
005800      03  WS-CALC-NATURAL     PIC 9(05)   COMP   VALUE ZEROS.
005900      03  WS-CALC-I           PIC 9(05)   COMP   VALUE ZEROS.
006000      03  WS-CALC-COCIENTE    PIC 9(05)   COMP   VALUE ZEROS.
006100      03  WS-CALC-SUMA        PIC 9(08)   COMP   VALUE ZEROS.
006200      03  WS-CALC-OFFSET      PIC 9(05)   COMP   VALUE ZEROS.
006300      03  WS-CALC-SUBIDX      PIC 9(05)   COMP   VALUE ZEROS.
006400      03  WS-CALC-SEGUNDO     PIC 9(01)   COMP   VALUE ZEROS.
006500      03  WS-CALC-RESTO7      PIC 9(01)   COMP   VALUE ZEROS.
006600*        GRUPO REDEFINE - VISTA DE DEPURACION DEL CALCULO
006700  01  WS-HASH-CALCULO-R REDEFINES WS-HASH-CALCULO.
006800      03  WS-CALC-TRAZA       PIC X(21).
006900
007000*----  PARTES DEL CASE-ID PARA TRAZA/REPORTE  --------------------
007100  01  WS-CASEID-PARTES.
007200      03  WS-CASEID-CENTENA   PIC 9(01)   VALUE ZEROS.
007300      03  WS-CASEID-DECENA    PIC 9(01)   VALUE ZEROS.
007400      03  WS-CASEID-UNIDAD    PIC 9(01)   VALUE ZEROS.
007500*        GRUPO REDEFINE - EL MISMO CASE-ID COMO UN SOLO CAMPO
007600  01  WS-CASEID-PARTES-R REDEFINES WS-CASEID-PARTES.
007700      03  WS-CASEID-3         PIC 9(03).
007800
007900*----  CONTADORES DE CONTROL  --------------------------------
008000  01  WS-CONTADORES.
008100      03  WS-CNT-INTENTOS     PIC 9(04)   COMP   VALUE ZEROS.
008200      03  WS-CNT-OCUPADAS     PIC 9(04)   COMP   VALUE ZEROS.
008300*        GRUPO REDEFINE - AMBOS CONTADORES COMO UN SOLO CAMPO
008400  01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
008500      03  WS-CNT-PAR          PIC 9(08).
008600
008700  77  FILLER          PIC X(26) VALUE '* FINAL  WS  LGHASH01 *'.
008800
008900*-----------------------------------------------------------------
009000  LINKAGE SECTION.
009100*================*
009200  01  LK-HASH-COMUNICACION.
009300      03  LK-HASH-FUNCION     PIC X(01).
009400          88  LK-HASH-INICIALIZAR        VALUE 'I'.
009500          88  LK-HASH-INTENTAR           VALUE 'T'.
009600          88  LK-HASH-CONFIRMAR          VALUE 'C'.
009700      03  LK-HASH-ESTRATEGIA  PIC 9(01).
009800      03  LK-HASH-CASE-ID     PIC 9(03).
009900      03  LK-HASH-POSICION    PIC 9(05).
010000      03  LK-HASH-RESULTADO   PIC X(01).
010100          88  LK-HASH-OK                 VALUE 'S'.
010200          88  LK-HASH-LLENA              VALUE 'N'.
010300
010400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010500  PROCEDURE DIVISION USING LK-HASH-COMUNICACION.
010600
010700  MAIN-PROGRAM-I.
010800
010900      SET LK-HASH-OK TO TRUE
011000
011100      EVALUATE TRUE
011200         WHEN LK-HASH-INICIALIZAR
011300            PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
011400         WHEN LK-HASH-INTENTAR
011500            PERFORM 2000-INTENTAR-I  THRU 2000-INTENTAR-F
011600         WHEN LK-HASH-CONFIRMAR
011700            PERFORM 3000-COMMIT-INSERTAR-I
011800                                     THRU 3000-COMMIT-INSERTAR-F
011900         WHEN OTHER
012000            SET LK-HASH-LLENA TO TRUE
012100      END-EVALUATE
012200
012300      PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
012400
012500  MAIN-PROGRAM-F. GOBACK.
012600
012700
012800*----  FUNCION 'I' - LIMPIA TODA LA TABLA A -1  ------------------
012900  1000-INICIO-I.
013000
013100      MOVE ZEROS TO WS-CNT-OCUPADAS
013200      MOVE 1 TO WS-CALC-SUBIDX.
013300
013400  1010-INICIO-LOOP.
013500
013600      IF WS-CALC-SUBIDX > 10000 THEN
013700         GO TO 1000-INICIO-F
013800      END-IF
013900
014000      COMPUTE LGH-SLOT-INDEX (WS-CALC-SUBIDX) = WS-CALC-SUBIDX - 1
014100      MOVE LG-SLOT-LIBRE  TO LGH-SLOT-VALUE (WS-CALC-SUBIDX)
014200      ADD 1 TO WS-CALC-SUBIDX
014300      GO TO 1010-INICIO-LOOP.
014400
014500  1000-INICIO-F. EXIT.
014600
014700
014800*----  FUNCION 'T' - INTENTO DE ALTA SEGUN ESTRATEGIA  -----------
014900*    1987-06-18 JRA  AGREGADA ESTRATEGIA DOBLE HASH
015000  2000-INTENTAR-I.
015100
015200      MOVE LK-HASH-CASE-ID TO WS-CASEID-3
015300      PERFORM 2100-HASH-NATURAL-I THRU 2100-HASH-NATURAL-F
015400
015500      EVALUATE LK-HASH-ESTRATEGIA
015600         WHEN 2
015700            PERFORM 2300-PROBE-PROGRESIVO-I
015800                                     THRU 2300-PROBE-PROGRESIVO-F
015900         WHEN 3
016000            PERFORM 2400-PROBE-LINEAL-I
016100                                     THRU 2400-PROBE-LINEAL-F
016200         WHEN 4
016300            PERFORM 2500-HASH-SEGUNDO-I
016400                                     THRU 2500-HASH-SEGUNDO-F
016500            PERFORM 2600-PROBE-DOBLE-I
016600                                     THRU 2600-PROBE-DOBLE-F
016700         WHEN OTHER
016800            PERFORM 2200-PROBE-CUADRATICO-I
016900                                     THRU 2200-PROBE-CUADRATICO-F
017000      END-EVALUATE.
017100
017200  2000-INTENTAR-F. EXIT.
017300
017400
017500*----  HASH NATURAL = CASE-ID MOD TABLE-SIZE  --------------------
017600  2100-HASH-NATURAL-I.
017700
017800      DIVIDE LK-HASH-CASE-ID BY LG-TABLE-SIZE
017900              GIVING WS-CALC-COCIENTE
018000              REMAINDER WS-CALC-NATURAL.
018100
018200  2100-HASH-NATURAL-F. EXIT.
018300
018400
018500*----  CUADRATICA: (NATURAL + I*I) MOD TABLE-SIZE  ---------------
018600  2200-PROBE-CUADRATICO-I.
018700
018800      MOVE ZEROS TO WS-CALC-I
018900      SET LK-HASH-LLENA TO TRUE.
019000
019100  2210-PROBE-CUADRATICO-LOOP.
019200
019300      IF WS-CALC-I >= LG-TABLE-SIZE THEN
019400         GO TO 2200-PROBE-CUADRATICO-F
019500      END-IF
019600
019700      COMPUTE WS-CALC-SUMA = WS-CALC-NATURAL +
019800                              (WS-CALC-I * WS-CALC-I)
019900      DIVIDE WS-CALC-SUMA BY LG-TABLE-SIZE
020000              GIVING WS-CALC-COCIENTE
020100              REMAINDER WS-CALC-OFFSET
020200      PERFORM 2900-PROBAR-CASILLA-I THRU 2900-PROBAR-CASILLA-F
020300
020400      IF LK-HASH-OK THEN
020500         GO TO 2200-PROBE-CUADRATICO-F
020600      END-IF
020700
020800      SET WS-CALC-I UP BY 1
020900      GO TO 2210-PROBE-CUADRATICO-LOOP.
021000
021100  2200-PROBE-CUADRATICO-F. EXIT.
021200
021300
021400*----  PROGRESIVA: (NATURAL + I) MOD TABLE-SIZE  -----------------
021500  2300-PROBE-PROGRESIVO-I.
021600
021700      MOVE ZEROS TO WS-CALC-I
021800      SET LK-HASH-LLENA TO TRUE.
021900
022000  2310-PROBE-PROGRESIVO-LOOP.
022100
022200      IF WS-CALC-I >= LG-TABLE-SIZE THEN
022300         GO TO 2300-PROBE-PROGRESIVO-F
022400      END-IF
022500
022600      COMPUTE WS-CALC-SUMA = WS-CALC-NATURAL + WS-CALC-I
022700      DIVIDE WS-CALC-SUMA BY LG-TABLE-SIZE
022800              GIVING WS-CALC-COCIENTE
022900              REMAINDER WS-CALC-OFFSET
023000      PERFORM 2900-PROBAR-CASILLA-I THRU 2900-PROBAR-CASILLA-F
023100
023200      IF LK-HASH-OK THEN
023300         GO TO 2300-PROBE-PROGRESIVO-F
023400      END-IF
023500
023600      SET WS-CALC-I UP BY 1
023700      GO TO 2310-PROBE-PROGRESIVO-LOOP.
023800
023900  2300-PROBE-PROGRESIVO-F. EXIT.
024000
024100
024200*----  LINEAL SIMPLIFICADA - SIEMPRE ESCRIBE EN EL NATURAL  ------
024300*    FIEL AL ORIGEN - NO REINTENTA, PUEDE PISAR UNA CASILLA USADA
024400  2400-PROBE-LINEAL-I.
024500
024600      MOVE WS-CALC-NATURAL TO WS-CALC-OFFSET
024700      COMPUTE WS-CALC-SUBIDX = WS-CALC-OFFSET + 1
024800      MOVE LK-HASH-CASE-ID TO LGH-SLOT-VALUE (WS-CALC-SUBIDX)
024900      MOVE WS-CALC-OFFSET  TO LGH-SLOT-INDEX (WS-CALC-SUBIDX)
025000      MOVE WS-CALC-OFFSET  TO LK-HASH-POSICION
025100      SET LK-HASH-OK TO TRUE.
025200
025300  2400-PROBE-LINEAL-F. EXIT.
025400
025500
025600*----  SEGUNDO HASH = 7 - (CASE-ID MOD 7)  -----------------------
025700*    1987-09-30 JRA  CORREGIDO SEGUNDO HASH (FALTABA EL 7 -)
025800  2500-HASH-SEGUNDO-I.
025900
026000      DIVIDE LK-HASH-CASE-ID BY 7
026100              GIVING WS-CALC-COCIENTE
026200              REMAINDER WS-CALC-RESTO7
026300      COMPUTE WS-CALC-SEGUNDO = 7 - WS-CALC-RESTO7.
026400
026500  2500-HASH-SEGUNDO-F. EXIT.
026600
026700
026800*----  DOBLE HASH: (NATURAL + I*SEGUNDO) MOD TABLE-SIZE  ---------
026900  2600-PROBE-DOBLE-I.
027000
027100      MOVE ZEROS TO WS-CALC-I
027200      SET LK-HASH-LLENA TO TRUE.
027300
027400  2610-PROBE-DOBLE-LOOP.
027500
027600      IF WS-CALC-I >= LG-TABLE-SIZE THEN
027700         GO TO 2600-PROBE-DOBLE-F
027800      END-IF
027900
028000      COMPUTE WS-CALC-SUMA = WS-CALC-NATURAL +
028100                              (WS-CALC-I * WS-CALC-SEGUNDO)
028200      DIVIDE WS-CALC-SUMA BY LG-TABLE-SIZE
028300              GIVING WS-CALC-COCIENTE
028400              REMAINDER WS-CALC-OFFSET
028500      PERFORM 2900-PROBAR-CASILLA-I THRU 2900-PROBAR-CASILLA-F
028600
028700      IF LK-HASH-OK THEN
028800         GO TO 2600-PROBE-DOBLE-F
028900      END-IF
029000
029100      SET WS-CALC-I UP BY 1
029200      GO TO 2610-PROBE-DOBLE-LOOP.
029300
029400  2600-PROBE-DOBLE-F. EXIT.
029500
029600
029700*----  COMUN - PRUEBA UNA CASILLA Y LA OCUPA SI ESTA LIBRE  ------
029800  2900-PROBAR-CASILLA-I.
029900
030000      COMPUTE WS-CALC-SUBIDX = WS-CALC-OFFSET + 1
030100
030200      IF LGH-SLOT-VALUE (WS-CALC-SUBIDX) = LG-SLOT-LIBRE THEN
030300         MOVE LK-HASH-CASE-ID TO LGH-SLOT-VALUE (WS-CALC-SUBIDX)
030400         MOVE WS-CALC-OFFSET  TO LGH-SLOT-INDEX (WS-CALC-SUBIDX)
030500         MOVE WS-CALC-OFFSET  TO LK-HASH-POSICION
030600         ADD 1 TO WS-CNT-OCUPADAS
030700         SET LK-HASH-OK TO TRUE
030800      ELSE
030900         SET LK-HASH-LLENA TO TRUE
031000      END-IF.
031100
031200  2900-PROBAR-CASILLA-F. EXIT.
031300
031400
031500*----  FUNCION 'C' - ALTA DEFINITIVA, SIEMPRE LINEAL SIMPLE  -----
031600*    2003-08-14 LQP  LA CONFIRMACION IGNORA LA ESTRATEGIA ELEGIDA
031700  3000-COMMIT-INSERTAR-I.
031800
031900      PERFORM 2100-HASH-NATURAL-I THRU 2100-HASH-NATURAL-F
032000      MOVE ZEROS TO WS-CALC-I
032100      SET LK-HASH-LLENA TO TRUE.
032200
032300  3010-COMMIT-INSERTAR-LOOP.
032400
032500      IF WS-CALC-I >= LG-TABLE-SIZE THEN
032600         GO TO 3000-COMMIT-INSERTAR-F
032700      END-IF
032800
032900      COMPUTE WS-CALC-SUMA = WS-CALC-NATURAL + WS-CALC-I
033000      DIVIDE WS-CALC-SUMA BY LG-TABLE-SIZE
033100              GIVING WS-CALC-COCIENTE
033200              REMAINDER WS-CALC-OFFSET
033300      PERFORM 2900-PROBAR-CASILLA-I THRU 2900-PROBAR-CASILLA-F
033400
033500      IF LK-HASH-OK THEN
033600         GO TO 3000-COMMIT-INSERTAR-F
033700      END-IF
033800
033900      SET WS-CALC-I UP BY 1
034000      GO TO 3010-COMMIT-INSERTAR-LOOP.
034100
034200  3000-COMMIT-INSERTAR-F. EXIT.
034300
034400
034500*----  CUERPO FINAL - TRAZA OPCIONAL (UPSI-0)  -------------------
034600  9999-FINAL-I.
034700
034800      IF SW-TRAZA-HASH THEN
034900         DISPLAY 'LGHASH01 - FUNCION   : ' LK-HASH-FUNCION
035000         DISPLAY 'LGHASH01 - CASO      : ' LK-HASH-CASE-ID
035100         DISPLAY 'LGHASH01 - POSICION  : ' LK-HASH-POSICION
035200         DISPLAY 'LGHASH01 - RESULTADO : ' LK-HASH-RESULTADO
035300         DISPLAY 'LGHASH01 - OCUPADAS  : ' WS-CNT-OCUPADAS
035400      END-IF.
035500
035600  9999-FINAL-F. EXIT.
