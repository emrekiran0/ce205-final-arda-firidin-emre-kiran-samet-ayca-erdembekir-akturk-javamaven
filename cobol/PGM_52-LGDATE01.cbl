000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.    LGDATE01.
000300  AUTHOR.        J R AMARILLA.
000400  INSTALLATION.  DEPTO DE SISTEMAS - FUERO CIVIL.
000500  DATE-WRITTEN.  1987-05-09.
000600  DATE-COMPILED.
000700  SECURITY.      NO CONFIDENCIAL.
000800*****************************************************************
000900*    RUTINA COMUN DE VALIDACION DE FECHA                        *
001000*    =====================================                      *
001100*    - RECIBE DIA Y MES POR LINKAGE (LK-COMUNICACION)           *
001200*    - DEVUELVE LK-FECHA-VALIDA = 'S' SI 1<=MES<=12 Y 1<=DIA<=31 *
001300*    - EL ANIO SE RECIBE PERO NUNCA SE VALIDA (A PROPOSITO,     *
001400*      FIEL AL PROGRAMA ORIGEN QUE TAMPOCO LO CONTROLA)         *
001500*    - LA USAN PGM_50-LGCASE01 (FECHA DE PRESENTACION) Y        *
001600*      PGM_53-LGSKED01 (VALIDEZ DE CADA CELDA DEL CALENDARIO)   *
001700*****************************************************************
001800*    BITACORA DE CAMBIOS                                        *
001900*    -------------------------------------------------------    *
002000*    1987-05-09 JRA  ALTA DEL MIEMBRO - ALTA DE CASOS CIVILES     CR0420  
002100*    1987-07-22 JRA  CORREGIDO LIMITE DE DIA (ERA 30, ES 31)      CR0431  
002200*    1988-03-11 MTV  AGREGADO DISPLAY DE TRAZA EN 9999-FINAL      CR0458  
002220*    1990-01-18 JRA  AGREGADO COMENTARIO SOBRE EL ANIO RECIBIDO   CR0497  
002240*    1993-06-02 MTV  RENUMERADAS SENTENCIAS POR MANTENIMIENTO     CR0561  
002260*    1996-09-11 MTV  REVISION GENERAL PREVIA AL CAMBIO DE SIGLO   CR0602  
002300*    1999-12-29 MTV  REVISION Y2K - SE REVISO EL MANEJO DE        Y2K     
002400*                    ANIO, SIN CAMBIOS (EL ANIO NO SE VALIDA)     Y2K     
002500*    2003-08-14 LQP  ESTANDARIZADO A COPY LGFECHAL (CR 4417)      CR4417  
002600*    2011-02-01 DCH  AGREGADA CLASE DIA-VALIDO EN SPECIAL-NAMES   CR5002  
002650*    2014-07-30 NBG  AGREGADO CONTADOR DE LLAMADAS (CR 5511)      CR5511  
002700*****************************************************************
002800
002900  ENVIRONMENT DIVISION.
003000  CONFIGURATION SECTION.
003100  SPECIAL-NAMES.
003200      C01 IS TOP-OF-FORM
003300      CLASS DIA-VALIDO   IS '0' THRU '9'
003400      UPSI-0 IS SW-TRAZA-FECHA.
003500
003600  INPUT-OUTPUT SECTION.
003700  FILE-CONTROL.
003800
003900  DATA DIVISION.
004000  FILE SECTION.
004100
004200  WORKING-STORAGE SECTION.
004300*=======================*
004400  77  FILLER          PIC X(26) VALUE '* INICIO WS *'.
004500
004600*----  AREA DE TRABAJO RECIBIDA  --------------------------------
004700  01  WS-FECHA-RECIBIDA.
004800      03  WS-REC-DIA          PIC 9(02)   VALUE ZEROS.
004900      03  WS-REC-MES          PIC 9(02)   VALUE ZEROS.
005000      03  WS-REC-ANIO         PIC 9(04)   VALUE ZEROS.
005100      03  FILLER              PIC X(04)   VALUE SPACES.
005200*        GRUPO REDEFINE - FECHA RECIBIDA COMO UN SOLO CAMPO 4
005300      03  WS-REC-FECHA-4 REDEFINES WS-REC-DIA
005400                                  PIC 9(04).
005600
005700*----  LIMITES DE VALIDACION  ------------------------------------
005800  77  WS-MES-MIN              PIC 9(02)   VALUE 01.
005900  77  WS-MES-MAX              PIC 9(02)   VALUE 12.
006000  77  WS-DIA-MIN              PIC 9(02)   VALUE 01.
006100  77  WS-DIA-MAX              PIC 9(02)   VALUE 31.
006200*        GRUPO REDEFINE - LIMITES DE MES COMO UN PAR EMPAQUETADO
006300  01  WS-LIMITES-MES.
006400      03  WS-LIM-MES-MIN      PIC 9(02)   VALUE 01.
006500      03  WS-LIM-MES-MAX      PIC 9(02)   VALUE 12.
006600  01  WS-LIMITES-MES-R REDEFINES WS-LIMITES-MES.
006700      03  WS-LIM-MES-PAR      PIC 9(04).
006750*        GRUPO REDEFINE - LIMITES DE DIA COMO UN PAR EMPAQUETADO
006760  01  WS-LIMITES-DIA.
006770      03  WS-LIM-DIA-MIN      PIC 9(02)   VALUE 01.
006780      03  WS-LIM-DIA-MAX      PIC 9(02)   VALUE 31.
006790  01  WS-LIMITES-DIA-R REDEFINES WS-LIMITES-DIA.
006795      03  WS-LIM-DIA-PAR      PIC 9(04).
006800
006810*----  CONTADOR DE LLAMADAS (2014-07-30 CR5511)  ------------------
006820  77  WS-CNT-LLAMADAS         PIC 9(05)   COMP   VALUE ZEROS.
006900  77  FILLER          PIC X(26) VALUE '* FINAL  WS *'.
007000
007100*-----------------------------------------------------------------
007200  LINKAGE SECTION.
007300*================*
007400  01  LK-COMUNICACION.
007500      03  LK-DIA              PIC 9(02).
007600      03  LK-MES              PIC 9(02).
007700      03  LK-ANIO             PIC 9(04).
007800      03  LK-FECHA-VALIDA     PIC X(01).
007900          88  LK-FECHAOK                 VALUE 'S'.
008000          88  LK-FECHAOK-NO              VALUE 'N'.
008100
008200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008300  PROCEDURE DIVISION USING LK-COMUNICACION.
008400
008500  MAIN-PROGRAM-I.
008600
008700      PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
008800      PERFORM 2000-VALIDAR-FECHA-I
008900                               THRU 2000-VALIDAR-FECHA-F
009000      PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
009100
009200  MAIN-PROGRAM-F. GOBACK.
009300
009400
009500*-------------------------------------------------------------
009600  1000-INICIO-I.
009700
009800      MOVE LK-DIA      TO WS-REC-DIA
009900      MOVE LK-MES      TO WS-REC-MES
010000      MOVE LK-ANIO     TO WS-REC-ANIO
010050      ADD 1 TO WS-CNT-LLAMADAS
010100      SET LK-FECHAOK TO TRUE.
010200
010300  1000-INICIO-F. EXIT.
010400
010500
010600*----  CUERPO PRINCIPAL - VALIDACION MES/DIA  -------------------
010700*    2003-08-14 LQP  ISVALIDDATE: NO CONTROLA EL ANIO (CR 4417)
010800  2000-VALIDAR-FECHA-I.
010900
011000      IF WS-REC-MES < WS-MES-MIN OR WS-REC-MES > WS-MES-MAX THEN
011100         SET LK-FECHAOK-NO TO TRUE
011200      END-IF
011300
011400      IF WS-REC-DIA < WS-DIA-MIN OR WS-REC-DIA > WS-DIA-MAX THEN
011500         SET LK-FECHAOK-NO TO TRUE
011600      END-IF.
011700
011800  2000-VALIDAR-FECHA-F. EXIT.
011900
012000
012100*----  CUERPO FINAL - TRAZA OPCIONAL (UPSI-0)  ------------------
012200*    1988-03-11 MTV  AGREGADO DISPLAY DE TRAZA EN 9999-FINAL
012300  9999-FINAL-I.
012400
012500      IF SW-TRAZA-FECHA THEN
012600         DISPLAY 'LGDATE01 - DIA/MES/ANIO RECIBIDO: ' WS-REC-DIA
012700                  '/' WS-REC-MES '/' WS-REC-ANIO
012800         DISPLAY 'LGDATE01 - RESULTADO             : '
012900                  LK-FECHA-VALIDA
012950         DISPLAY 'LGDATE01 - LLAMADAS ACUMULADAS   : '
012960                  WS-CNT-LLAMADAS
013000      END-IF.
013100
013200  9999-FINAL-F. EXIT.
