000100*****************************************************************
000200     COPY LGCASEC
000300     LAYOUT  REGISTRO DE CASO (CASES-LOG)
000400     LARGO REGISTRO = 169 BYTES
000500*****************************************************************
000600* JRA 1998-04-06  ALTA DEL MIEMBRO - CARATULA DE CASO             CR0417  
000700* JRA 1998-04-09  AGREGADA FILLER DE RESERVA A 169 BYTES          CR0417  
000800* MTV 1999-12-28  REVISION Y2K - ANIO YA VIENE A 4 POSICIONES     Y2K     
000900* LQP 2003-08-14  AGREGADA REDEFINICION FECHA-CASO (CR 4417)      CR4417  
001000*****************************************************************
001100  01  LG-CASE-RECORD.
001200*        POSICION RELATIVA (001:003) IDENTIFICADOR DE CASO
001300*        RANGO VALIDO 100-999, ASIGNADO POR PGM_51-LGHASH01
001400      03  LGC-CASE-ID             PIC 9(03)   VALUE ZEROS.
001500*        POSICION RELATIVA (004:040) CARATULA / TITULO DEL CASO
001600      03  LGC-CASE-TITLE          PIC X(40)   VALUE SPACES.
001700*        POSICION RELATIVA (044:020) TIPO DE CASO - VER LISTA
001800*        VALORES VALIDOS: CRIMINAL, CIVIL, COMMERCIAL,
001900*        ADMINISTRATIVE, DIVORCE, CUSTODY, TRAFFIC, DISMISSAL,
002000*        COMPENSATION, INHERITANCE, TITLE DEED
002100      03  LGC-CASE-TYPE           PIC X(20)   VALUE SPACES.
002200*        POSICION RELATIVA (064:030) NOMBRE DEL DEMANDANTE
002300      03  LGC-PLAINTIFF           PIC X(30)   VALUE SPACES.
002400*        POSICION RELATIVA (094:030) NOMBRE DEL DEMANDADO
002500      03  LGC-DEFENDANT           PIC X(30)   VALUE SPACES.
002600*        POSICION RELATIVA (124:010) FECHA DE PRESENTACION
002700*        COMO TEXTO DD/MM/AAAA - TAL COMO LA ARMA EL PROGRAMA
002800      03  LGC-CASE-STATUS         PIC X(10)   VALUE SPACES.
002900*        GRUPO REDEFINE - VISTA PARTIDA DE LA FECHA DE CASO
003000      03  LGC-FECHA-CASO-PARTES REDEFINES LGC-CASE-STATUS.
003100          05  LGC-FCASO-DIA-T     PIC X(02).
003200          05  FILLER              PIC X(01).
003300          05  LGC-FCASO-MES-T     PIC X(02).
003400          05  FILLER              PIC X(01).
003500          05  LGC-FCASO-ANIO-T    PIC X(04).
003600*        POSICION RELATIVA (134:002) DIA DE PRESENTACION
003700      03  LGC-FILING-DAY          PIC 9(02)   VALUE ZEROS.
003800*        POSICION RELATIVA (136:002) MES DE PRESENTACION
003900      03  LGC-FILING-MONTH        PIC 9(02)   VALUE ZEROS.
004000*        POSICION RELATIVA (138:004) ANIO DE PRESENTACION
004100      03  LGC-FILING-YEAR         PIC 9(04)   VALUE ZEROS.
004200*        GRUPO REDEFINE (CR 4417) FECHA PRESENT. COMO UN CAMPO
004300      03  LGC-FILING-FECHA-8  REDEFINES LGC-FILING-DAY
004400                                  PIC 9(08).
004500*        POSICION RELATIVA (142:002) DIA DE AUDIENCIA
004600      03  LGC-HEARING-DAY         PIC 9(02)   VALUE ZEROS.
004700*        POSICION RELATIVA (144:002) MES DE AUDIENCIA
004800      03  LGC-HEARING-MONTH       PIC 9(02)   VALUE ZEROS.
004900*        POSICION RELATIVA (146:004) ANIO DE AUDIENCIA
005000*        SIEMPRE 2024 + DESPLAZAMIENTO (RANGO 2024-2033)
005100      03  LGC-HEARING-YEAR        PIC 9(04)   VALUE ZEROS.
005200*        GRUPO REDEFINE - FECHA DE AUDIENCIA COMO UN CAMPO
005300      03  LGC-HEARING-FECHA-8 REDEFINES LGC-HEARING-DAY
005400                                  PIC 9(08).
005500*        RESERVA PARA USO FUTURO - NO USAR SIN PASAR POR CAB.
005600      03  FILLER                  PIC X(20)   VALUE SPACES.
005700*****************************************************************
