000100*****************************************************************
000200     COPY LGHASHC
000300     TABLA HASH COMPLETA DE CASOS - LG-TABLE-SIZE (10000) CASILLAS
000400     SE INCLUYE COMPLETA (CON SU PROPIO OCCURS) EN WORKING-STORAGE
000500     DE PGM_51-LGHASH01, IGUAL QUE LAS DEMAS TABLAS DEL AREA
000600*****************************************************************
000700* JRA 1998-05-02  ALTA DEL MIEMBRO - TABLA DE CASOS               CR0418  
000800* MTV 1999-12-29  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS       Y2K     
000900*****************************************************************
001000  01  LG-HASH-TABLE.
001100      03  LG-HASH-ENTRY OCCURS 10000 TIMES
001200                         INDEXED BY LGH-IDX.
001300*            INDICE DE LA CASILLA EN LA TABLA, RANGO 00000-09999
001400          05  LGH-SLOT-INDEX      PIC 9(05)   VALUE ZEROS.
001500*            -1 (S9(05) CON SIGNO) = CASILLA LIBRE
001600*            0-999 = ID DE CASO QUE OCUPA LA CASILLA
001700          05  LGH-SLOT-VALUE      PIC S9(05)  VALUE -1.
001750*            RESERVA - NO USAR SIN PASAR POR CAB. DE SISTEMAS
001760          05  FILLER              PIC X(02)   VALUE SPACES.
001800*****************************************************************
