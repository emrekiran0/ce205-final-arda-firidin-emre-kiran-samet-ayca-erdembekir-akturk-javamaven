000100*****************************************************************
000200     COPY LGCALC
000300     CALENDARIO COMPLETO DE AUDIENCIAS - MATRIZ DISPERSA DE
000400     10 ANIOS X 12 MESES X 31 DIAS, SE INCLUYE COMPLETO (CON SUS
000500     OCCURS ANIDADOS) EN WORKING-STORAGE DE PGM_53-LGSKED01
000600*****************************************************************
000700* JRA 1998-05-09  ALTA DEL MIEMBRO - CALENDARIO DE AUDIENCIAS     CR0419  
000800* MTV 1999-12-29  REVISION Y2K - ANIO BASE 2024, SIN IMPACTO      Y2K     
000900*****************************************************************
001000  01  LG-CALENDARIO.
001100*        NIVEL 1 - DESPLAZAMIENTO DE ANIO 0-9 (ANIO BASE 2024)
001200      03  LGCAL-TBL-ANIO OCCURS 10 TIMES
001300                         INDEXED BY LGCAL-IX-ANIO.
001400*            NIVEL 2 - MES DE LA CELDA, INDICE 1-12
001500          05  LGCAL-TBL-MES OCCURS 12 TIMES
001600                            INDEXED BY LGCAL-IX-MES.
001700*                NIVEL 3 - DIA DE LA CELDA, INDICE 1-31
001800              07  LGCAL-TBL-DIA OCCURS 31 TIMES
001900                                INDEXED BY LGCAL-IX-DIA.
002000*                    DESPLAZAMIENTO DE ANIO GUARDADO EN LA CELDA
002100                  09  LGCAL-ANIO-OFFSET   PIC 9(01) VALUE ZEROS.
002200*                    MES GUARDADO EN LA CELDA
002300                  09  LGCAL-MES           PIC 9(02) VALUE ZEROS.
002400*                    DIA GUARDADO EN LA CELDA
002500                  09  LGCAL-DIA           PIC 9(02) VALUE ZEROS.
002600*                    0 = TURNO LIBRE   1 = TURNO RESERVADO
002700                  09  LGCAL-TOMADO        PIC 9(01) VALUE ZEROS.
002750*                    RESERVA - NO USAR SIN PASAR POR CAB. SISTEMAS
002760                  09  FILLER              PIC X(02) VALUE SPACES.
002800*****************************************************************
